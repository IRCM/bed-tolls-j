000100* **++ Area di lavoro per un record BED (annotazione singola)
000200* Il record e' letto grezzo e spezzato su TAB in una tabella di
000300* colonne, cosi' le colonne 4 in poi (nome facoltativo, punteggio,
000400* strand, colonne aggiuntive) attraversano il programma invariate.
000500 01 BED-AREA.
000600   03 BED-RAW-LINE            PIC X(2000)   VALUE SPACE.
000700* ANN-1123 14/02/1994 COLOMBO - vista del solo primo carattere
000800* della riga, usata da 0310-CLASSIFY-BED-RECORD per il commento
000900   03 FILLER REDEFINES BED-RAW-LINE.
001000     05 BED-FIRST-CHAR          PIC X(1).
001100     05 FILLER                  PIC X(1999).
001200   03 BED-RAW-LEN             PIC 9(4) COMP VALUE ZERO.
001300*
001400   03 BED-HEADER-FLAG         PIC X(1)      VALUE 'N'.
001500     88 BED-IS-HEADER-RECORD          VALUE 'Y'.
001600*
001700   03 BED-START-N             PIC S9(10) COMP  VALUE ZERO.
001800   03 BED-END-N               PIC S9(10) COMP  VALUE ZERO.
001900   03 BED-NEW-START-N         PIC S9(10) COMP  VALUE ZERO.
002000   03 BED-NEW-END-N           PIC S9(10) COMP  VALUE ZERO.
002100*
002200   03 FILLER                  PIC X(4)      VALUE SPACE.
002300   03 BED-COL-TOTAL           PIC 9(2) COMP VALUE ZERO.
002400   03 BED-COL-TABLE.
002500     05 BED-COL OCCURS 0 TO 20 TIMES
002600                 DEPENDING ON BED-COL-TOTAL
002700                 INDEXED BY BED-COL-IDX
002800                                   PIC X(64).
