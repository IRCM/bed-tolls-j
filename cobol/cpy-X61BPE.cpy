000100* **++ Area di lavoro per un record BEDPE (coppia di intervalli)
000200* Le prime 10 colonne sono le mate 1/2, nome, punteggio e strand;
000300* per FILTERBEDPE eventuali colonne 11+ attraversano invariate.
000400 01 BPE-AREA.
000500   03 BPE-RAW-LINE            PIC X(2000)   VALUE SPACE.
000600* ANN-1237 23/11/1995 COLOMBO - vista del solo primo carattere
000700* della riga, usata da 0310-CLASSIFY-BPE-RECORD per il commento
000800   03 FILLER REDEFINES BPE-RAW-LINE.
000900     05 BPE-FIRST-CHAR          PIC X(1).
001000     05 FILLER                  PIC X(1999).
001100   03 BPE-RAW-LEN             PIC 9(4) COMP VALUE ZERO.
001200*
001300   03 BPE-COMMENT-FLAG        PIC X(1)      VALUE 'N'.
001400     88 BPE-IS-COMMENT-RECORD         VALUE 'Y'.
001500*
001600   03 BPE-START1-N            PIC S9(10) COMP  VALUE ZERO.
001700   03 BPE-END1-N              PIC S9(10) COMP  VALUE ZERO.
001800   03 BPE-START2-N            PIC S9(10) COMP  VALUE ZERO.
001900   03 BPE-END2-N              PIC S9(10) COMP  VALUE ZERO.
002000   03 BPE-INSERT-SIZE-N       PIC S9(10) COMP  VALUE ZERO.
002100*
002200   03 FILLER                  PIC X(4)      VALUE SPACE.
002300   03 BPE-COL-TOTAL           PIC 9(2) COMP VALUE ZERO.
002400   03 BPE-COL-TABLE.
002500     05 BPE-COL OCCURS 0 TO 20 TIMES
002600                 DEPENDING ON BPE-COL-TOTAL
002700                 INDEXED BY BPE-COL-IDX
002800                                   PIC X(64).
