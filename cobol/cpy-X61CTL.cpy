000100* **++ Record di controllo/parametri per il dispatcher annotazioni
000200* ANN-880 21/03/1988 ALAIMO   - layout iniziale
000300 01 CTL-AREA.
000400   03 CTL-FUNCTION-CODE       PIC X(20)     VALUE SPACE.
000500     88 CTL-FN-SETSIZE                 VALUE 'SETSIZE'.
000600     88 CTL-FN-MOVE                    VALUE 'MOVE'.
000700     88 CTL-FN-FASTA2SIZES             VALUE 'FASTA2SIZES'.
000800     88 CTL-FN-FILTERBEDPE             VALUE 'FILTERBEDPE'.
000900     88 CTL-FN-BEDPE2BED               VALUE 'BEDPE2BED'.
001000*
001100   03 CTL-NUM-TEXT-GROUP.
001200     05 CTL-SIZE-TEXT           PIC X(9)      VALUE SPACE.
001300     05 CTL-DISTANCE-TEXT       PIC X(10)     VALUE SPACE.
001400* ANN-1690 09/05/2001 PIROVANO - vista unica dei due campi
001500* numerici testo per il messaggio d'errore NUMVAL esteso
001600   03 FILLER REDEFINES CTL-NUM-TEXT-GROUP.
001700     05 CTL-NUM-TEXT-RAW        PIC X(19).
001800*
001900   03 CTL-FLAGS.
002000     05 CTL-CHANGE-START-FLAG   PIC X(1)    VALUE 'N'.
002100       88 CTL-CHANGE-START           VALUE 'Y'.
002200     05 CTL-REVERSE-NEG-FLAG    PIC X(1)    VALUE 'N'.
002300       88 CTL-REVERSE-NEG            VALUE 'Y'.
002400     05 CTL-DISCARD-NEG-FLAG    PIC X(1)    VALUE 'N'.
002500       88 CTL-DISCARD-NEG             VALUE 'Y'.
002600   03 FILLER REDEFINES CTL-FLAGS.
002700     05 CTL-FLAGS-X             PIC X(3).
002800*
002900   03 CTL-MAX-INSERT-TEXT     PIC X(9)      VALUE SPACE.
003000*
003100   03 FILLER                  PIC X(20)     VALUE SPACE.
