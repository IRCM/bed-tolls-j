000100* **++ Area di lavoro per una riga FASTA (header o sequenza)
000200 01 FAS-AREA.
000300   03 FAS-LINE                PIC X(4096)   VALUE SPACE.
000400   03 FAS-LINE-LEN            PIC 9(4) COMP VALUE ZERO.
000500   03 FILLER REDEFINES FAS-LINE.
000600     05 FAS-HDR-MARK          PIC X(1).
000700       88 FAS-LINE-IS-HEADER          VALUE '>'.
000800     05 FAS-HDR-NAME          PIC X(4095).
000900*
001000   03 FAS-CURRENT-NAME        PIC X(80)     VALUE SPACE.
001100   03 FAS-CURRENT-NAME-HELD   PIC X(1)      VALUE 'N'.
001200     88 FAS-NAME-IS-HELD                VALUE 'Y'.
001300   03 FAS-CURRENT-SIZE        PIC 9(12) COMP VALUE ZERO.
001400   03 FILLER                  PIC X(20)     VALUE SPACE.
