000100* **++ Valori numerici del record di controllo gia' convalidati
000200* (popolati da X61M001 dopo il controllo NUMVAL-VALID, passati
000300*  cosi' com'e' alle unita' cosi' che nessuna ripeta la CONVERT)
000400 01 CTL-NUMBERS.
000500   03 CTL-SIZE                PIC S9(9) COMP   VALUE ZERO.
000600   03 CTL-DISTANCE            PIC S9(9) COMP   VALUE ZERO.
000700   03 CTL-MAX-INSERT-SIZE     PIC S9(9) COMP   VALUE ZERO.
000800   03 CTL-MAX-INSERT-GIVEN-SW PIC X(1)         VALUE 'N'.
000900     88 CTL-MAX-INSERT-GIVEN              VALUE 'Y'.
001000   03 FILLER                  PIC X(4)         VALUE SPACE.
