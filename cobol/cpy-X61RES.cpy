000100* **++ Area di ritorno esito comune a tutte le unita' annotazioni
000200 01 RES-AREA.
000300   03 RES-RESULT              PIC S9(4) COMP  VALUE ZERO.
000400     88 RES-OK                              VALUE ZERO.
000500   03 RES-DESCRIPTION         PIC X(80)       VALUE SPACE.
000600   03 RES-POSITION            PIC X(20)       VALUE SPACE.
000700*
000800   03 RES-COUNTERS.
000900     05 RES-RECORDS-READ      PIC 9(9) COMP   VALUE ZERO.
001000     05 RES-RECORDS-WRITTEN   PIC 9(9) COMP   VALUE ZERO.
001100     05 RES-RECORDS-REMOVED   PIC 9(9) COMP   VALUE ZERO.
001200   03 FILLER                  PIC X(20)       VALUE SPACE.
