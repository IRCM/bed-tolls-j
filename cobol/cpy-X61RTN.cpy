000100* **++ AREA PER SELEZIONE DEL PROGRAMMA UNITA' DA CHIAMARE
000200 01 DISPATCH-ROUTINE-AREA.
000300   03 RTN-PROGRAM-NAME        PIC X(8)      VALUE SPACE.
000400* ANN-1980 21/07/2006 GALLI - vista prefisso/suffisso usata per
000500* il tracciato diagnostico di fine chiamata in 0400-CALL-UNIT-PGM
000600   03 FILLER REDEFINES RTN-PROGRAM-NAME.
000700     05 RTN-PROGRAM-PREFIX      PIC X(4).
000800       88 RTN-IS-BED-CLASS            VALUE 'X61S' 'X61V'.
000900       88 RTN-IS-BEDPE-CLASS          VALUE 'X61B'.
001000       88 RTN-IS-FASTA-CLASS          VALUE 'X61F'.
001100     05 RTN-PROGRAM-SUFFIX      PIC X(4).
001200   03 FILLER                  PIC X(4)      VALUE SPACE.
