000100* **++ Area di lavoro per il record di uscita NOME/LUNGHEZZA
000200 01 SIZ-AREA.
000300   03 SIZ-NAME                PIC X(80)     VALUE SPACE.
000400   03 SIZ-SIZE-N              PIC 9(12) COMP VALUE ZERO.
000500   03 SIZ-SIZE-ED              PIC Z(11)9    VALUE ZERO.
000600   03 FILLER                  PIC X(20)     VALUE SPACE.
