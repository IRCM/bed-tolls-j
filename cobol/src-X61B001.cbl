000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     X61B001.
000400 AUTHOR.         BRAMBILLA.
000500 INSTALLATION.   SISDEP CED MILANO.
000600 DATE-WRITTEN.   11/01/1990.
000700 DATE-COMPILED.
000800 SECURITY.       INTERNO - USO RISERVATO SISDEP.
000900*----------------------------------------------------------------
001000* X61B001
001100* **++ unita' FILTER-BEDPE: copia il file BEDPE scartando le
001200* coppie il cui insert size supera il massimo dato, contando e
001300* segnalando a fine job le righe scartate.
001400*----------------------------------------------------------------
001500* ANN-960  11/01/1990 BRAMBILLA - prima stesura
001600* ANN-975  20/05/1990 BRAMBILLA - passaggio invariato dei record
001700*          di commento (# in prima colonna)
001800* ANN-1231 08/11/1995 COLOMBO  - regola insert size con MAX facolt.
001900* ANN-1401 17/06/1997 FERRARI  - uniformato FILE STATUS a 2 posiz.
002000* ANN-1502 03/12/1998 FERRARI  - revisione anno 2000, nessun
002100*          impatto sui dati (nessuna data trattata dal programma)
002200* ANN-1503 22/01/1999 FERRARI  - Y2K: DATE-COMPILED lasciata in
002300*          bianco per compilazione automatica, direttiva SISDEP 1999
002400* ANN-1692 09/05/2001 PIROVANO - RETURN-CODE coerente con quello
002500*          restituito dal dispatcher in caso di errore dati
002600* ANN-1805 27/03/2003 PIROVANO - messaggio esteso per BPEIN non
002700*          apribile o assente
002800* ANN-1955 14/10/2005 GALLI    - allineato commento di testata
002900* ANN-1978 06/03/2006 GALLI    - aggiunto conteggio righe di
003000*          commento passate invariate, riportato a fine job
003100*----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300*
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.    IBM-370.
003600 OBJECT-COMPUTER.    IBM-370.
003700 SPECIAL-NAMES.
003800* classe per il controllo NUMVAL delle coordinate BEDPE
003900     CLASS NUMVAL-VALID    IS '0' THRU '9', SPACE.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT BPEIN   ASSIGN TO BPEIN
004400                    FILE STATUS IS BPEIN-FS.
004500     SELECT BPEOUT  ASSIGN TO BPEOUT
004600                    FILE STATUS IS BPEOUT-FS.
004700*
004800 DATA DIVISION.
004900 FILE SECTION.
005000*
005100 FD  BPEIN
005200     RECORDING MODE IS F.
005300 01  BPEIN-REC.
005400   05 BPEIN-DATA               PIC X(1980).
005500   05 FILLER                   PIC X(20).
005600*
005700 FD  BPEOUT
005800     RECORDING MODE IS F.
005900 01  BPEOUT-REC.
006000   05 BPEOUT-DATA              PIC X(1980).
006100   05 FILLER                   PIC X(20).
006200*
006300 WORKING-STORAGE SECTION.
006400*
006500 01 WK-LITERALS.
006600   03 WK-PROGRAM-NAME          PIC X(8)    VALUE 'X61B001'.
006700   03 WS-TAB                   PIC X(1)    VALUE X'09'.
006800   03 CC-HASH                  PIC X(1)    VALUE '#'.
006900   03 FILLER                   PIC X(10)   VALUE SPACE.
007000*
007100 01 WK-SWITCHES.
007200   03 WS-BPEIN-EOF-SW          PIC X(1)    VALUE 'N'.
007300     88 BPEIN-AT-EOF                  VALUE 'Y'.
007400   03 FILLER                   PIC X(9)    VALUE SPACE.
007500*
007600 01 LS-FILE-STATUSES.
007700   03 BPEIN-FS                 PIC XX      VALUE '00'.
007800     88 BPEIN-OK                       VALUE '00'.
007900     88 BPEIN-EOF                      VALUE '10'.
008000   03 BPEOUT-FS                PIC XX      VALUE '00'.
008100     88 BPEOUT-OK                      VALUE '00'.
008200   03 FILLER                   PIC X(6)    VALUE SPACE.
008300*
008400 01 WK-SPLIT-VARS.
008500   03 WS-POINTER               PIC S9(9) COMP  VALUE 1.
008600   03 WS-COL-IDX               PIC S9(4) COMP  VALUE ZERO.
008700   03 FILLER                   PIC X(4)        VALUE SPACE.
008800*
008900 01 WK-FILTER-VARS.
009000   03 WS-GAP-N                 PIC S9(10) COMP VALUE ZERO.
009100   03 WS-REMOVED-ED            PIC Z(8)9.
009200   03 WS-COMMENT-ED            PIC Z(8)9.
009300   03 WS-PAIR-SW               PIC X(1)        VALUE 'Y'.
009400     88 WS-PAIR-PASSES                   VALUE 'Y'.
009500     88 WS-PAIR-FAILS                    VALUE 'N'.
009600   03 FILLER                   PIC X(4)        VALUE SPACE.
009700*
009800 77  WS-COMMENT-RECS             PIC S9(9) COMP  VALUE ZERO.
009900*
010000 COPY X61BPE.
010100*
010200 LINKAGE SECTION.
010300 COPY X61CTL.
010400 COPY X61NUM.
010500 COPY X61RES.
010600*
010700 PROCEDURE DIVISION USING CTL-AREA CTL-NUMBERS RES-AREA.
010800*
010900 0000-MAIN-CONTROL.
011000*
011100     MOVE ZERO                    TO RES-RESULT.
011200     PERFORM 0100-OPEN-FILES       THRU 0100-EXIT.
011300*
011400     IF RES-OK
011500        PERFORM 0150-READ-BPEIN-REC  THRU 0150-EXIT
011600        PERFORM 0200-PROCESS-BPE-REC THRU 0200-EXIT
011700                UNTIL BPEIN-AT-EOF
011800     END-IF.
011900*
012000     PERFORM 0800-CLOSE-FILES      THRU 0800-EXIT.
012100     PERFORM 0950-SHOW-REMOVED-CNT  THRU 0950-EXIT.
012200     GOBACK.
012300*
012400 0100-OPEN-FILES.
012500     OPEN INPUT  BPEIN.
012600     IF NOT BPEIN-OK
012700        MOVE 8                          TO RES-RESULT
012800        MOVE 'COULD NOT READ INPUT OR WRITE TO OUTPUT'
012900                                         TO RES-DESCRIPTION
013000        GO TO 0100-EXIT
013100     END-IF.
013200*
013300     OPEN OUTPUT BPEOUT.
013400     IF NOT BPEOUT-OK
013500        MOVE 8                          TO RES-RESULT
013600        MOVE 'COULD NOT READ INPUT OR WRITE TO OUTPUT'
013700                                         TO RES-DESCRIPTION
013800     END-IF.
013900 0100-EXIT.
014000     EXIT.
014100*
014200 0150-READ-BPEIN-REC.
014300     READ BPEIN.
014400     IF BPEIN-EOF
014500        SET BPEIN-AT-EOF        TO TRUE
014600        GO TO 0150-EXIT
014700     END-IF.
014800     IF NOT BPEIN-OK
014900        MOVE 8                          TO RES-RESULT
015000        MOVE 'COULD NOT READ INPUT OR WRITE TO OUTPUT'
015100                                         TO RES-DESCRIPTION
015200        SET BPEIN-AT-EOF        TO TRUE
015300        GO TO 0150-EXIT
015400     END-IF.
015500     MOVE BPEIN-REC              TO BPE-RAW-LINE.
015600     ADD 1                       TO RES-RECORDS-READ.
015700 0150-EXIT.
015800     EXIT.
015900*
016000 0200-PROCESS-BPE-REC.
016100*
016200     PERFORM 0310-CLASSIFY-BPE-RECORD THRU 0310-EXIT.
016300*
016400     IF BPE-IS-COMMENT-RECORD
016500        PERFORM 0500-COPY-REC-VERBATIM THRU 0500-EXIT
016600     ELSE
016700        PERFORM 0300-SPLIT-BPE-RECORD  THRU 0300-EXIT
016800        IF RES-OK
016900           PERFORM 0400-APPLY-INSERT-RULE THRU 0400-EXIT
017000           IF RES-OK
017100              IF WS-PAIR-PASSES
017200                 PERFORM 0500-COPY-REC-VERBATIM THRU 0500-EXIT
017300              ELSE
017400                 ADD 1              TO RES-RECORDS-REMOVED
017500              END-IF
017600           END-IF
017700        END-IF
017800     END-IF.
017900*
018000     IF RES-OK
018100        PERFORM 0150-READ-BPEIN-REC THRU 0150-EXIT
018200     END-IF.
018300 0200-EXIT.
018400     EXIT.
018500*
018600* record commento: # in prima posizione, passa invariato
018700 0310-CLASSIFY-BPE-RECORD.
018800     MOVE 'N'                    TO BPE-COMMENT-FLAG.
018900     IF BPE-FIRST-CHAR = CC-HASH
019000        MOVE 'Y'                 TO BPE-COMMENT-FLAG
019100        ADD 1                    TO WS-COMMENT-RECS
019200     END-IF.
019300 0310-EXIT.
019400     EXIT.
019500*
019600* spezza BPE-RAW-LINE su TAB, solo per estrarre le colonne
019700* necessarie alla regola dell'insert size (2,3,5,6); l'output
019800* e' comunque scritto dalla riga grezza, non ricostruito
019900 0300-SPLIT-BPE-RECORD.
020000     MOVE ZERO                   TO BPE-COL-TOTAL.
020100     MOVE 1                      TO WS-POINTER.
020200     COMPUTE BPE-RAW-LEN =
020300             FUNCTION LENGTH(FUNCTION TRIM(BPE-RAW-LINE)).
020400     IF BPE-RAW-LEN = ZERO
020500        MOVE 1                   TO BPE-RAW-LEN
020600     END-IF.
020700*
020800     PERFORM 0320-SPLIT-ONE-COLUMN THRU 0320-EXIT
020900             UNTIL WS-POINTER > BPE-RAW-LEN.
021000*
021100     IF BPE-RAW-LINE(BPE-RAW-LEN:1) = WS-TAB
021200        ADD 1                    TO BPE-COL-TOTAL
021300     END-IF.
021400 0300-EXIT.
021500     EXIT.
021600*
021700 0320-SPLIT-ONE-COLUMN.
021800     ADD 1                        TO BPE-COL-TOTAL.
021900     UNSTRING BPE-RAW-LINE(1:BPE-RAW-LEN) DELIMITED BY WS-TAB
022000              INTO BPE-COL(BPE-COL-TOTAL)
022100              WITH POINTER WS-POINTER.
022200 0320-EXIT.
022300     EXIT.
022400*
022500* ANN-1231 - regola insert size: START1 > START2 confronta
022600* START1-END2, altrimenti START2-END1, sempre passa se negativo
022700 0400-APPLY-INSERT-RULE.
022800     IF BPE-COL(2) IS NUMVAL-VALID AND BPE-COL(3) IS NUMVAL-VALID
022900        AND BPE-COL(5) IS NUMVAL-VALID
023000        AND BPE-COL(6) IS NUMVAL-VALID
023100        COMPUTE BPE-START1-N = FUNCTION NUMVAL(BPE-COL(2))
023200        COMPUTE BPE-END1-N   = FUNCTION NUMVAL(BPE-COL(3))
023300        COMPUTE BPE-START2-N = FUNCTION NUMVAL(BPE-COL(5))
023400        COMPUTE BPE-END2-N   = FUNCTION NUMVAL(BPE-COL(6))
023500     ELSE
023600        PERFORM 0920-RAISE-NUMVAL-ERROR THRU 0920-EXIT
023700        GO TO 0400-EXIT
023800     END-IF.
023900*
024000     SET WS-PAIR-PASSES          TO TRUE.
024100     IF CTL-MAX-INSERT-GIVEN
024200        IF BPE-START1-N > BPE-START2-N
024300           COMPUTE WS-GAP-N = BPE-START1-N - BPE-END2-N
024400        ELSE
024500           COMPUTE WS-GAP-N = BPE-START2-N - BPE-END1-N
024600        END-IF
024700        IF WS-GAP-N > CTL-MAX-INSERT-SIZE
024800           SET WS-PAIR-FAILS     TO TRUE
024900        END-IF
025000     END-IF.
025100 0400-EXIT.
025200     EXIT.
025300*
025400 0500-COPY-REC-VERBATIM.
025500     MOVE BPE-RAW-LINE           TO BPEOUT-REC.
025600     WRITE BPEOUT-REC.
025700     ADD 1                       TO RES-RECORDS-WRITTEN.
025800 0500-EXIT.
025900     EXIT.
026000*
026100 0800-CLOSE-FILES.
026200     CLOSE BPEIN BPEOUT.
026300 0800-EXIT.
026400     EXIT.
026500*
026600 0920-RAISE-NUMVAL-ERROR.
026700     MOVE 14                           TO RES-RESULT.
026800     MOVE 'COULD NOT PARSE ANNOTATION SIZES'
026900                                        TO RES-DESCRIPTION.
027000 0920-EXIT.
027100     EXIT.
027200*
027300* ANN-960 - messaggio di fine job con il totale righe scartate
027400 0950-SHOW-REMOVED-CNT.
027500     MOVE RES-RECORDS-REMOVED    TO WS-REMOVED-ED.
027600     MOVE WS-COMMENT-RECS        TO WS-COMMENT-ED.
027700     DISPLAY 'REMOVED ' FUNCTION TRIM(WS-REMOVED-ED)
027800             ' LINES FROM FILE, ' FUNCTION TRIM(WS-COMMENT-ED)
027900             ' COMMENT LINES PASSED THROUGH'.
028000 0950-EXIT.
028100     EXIT.
