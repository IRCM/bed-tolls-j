000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     X61B002.
000400 AUTHOR.         BRAMBILLA.
000500 INSTALLATION.   SISDEP CED MILANO.
000600 DATE-WRITTEN.   11/01/1990.
000700 DATE-COMPILED.
000800 SECURITY.       INTERNO - USO RISERVATO SISDEP.
000900*----------------------------------------------------------------
001000* X61B002
001100* **++ unita' BEDPE-TO-BED: proietta le colonne 1,2,3,7,8,9 di
001200* un record BEDPE su un record BED a 6 colonne; i commenti
001300* attraversano invariati, le colonne oltre la 9 sono scartate.
001400*----------------------------------------------------------------
001500* ANN-961  11/01/1990 BRAMBILLA - prima stesura
001600* ANN-976  20/05/1990 BRAMBILLA - passaggio invariato dei record
001700*          di commento (# in prima colonna)
001800* ANN-1142 06/06/1994 COLOMBO  - rivisto conteggio colonne dopo
001900*          la spezzatura TAB per i record con meno di 9 campi
002000* ANN-1401 17/06/1997 FERRARI  - uniformato FILE STATUS a 2 posiz.
002100* ANN-1502 03/12/1998 FERRARI  - revisione anno 2000, nessun
002200*          impatto sui dati (nessuna data trattata dal programma)
002300* ANN-1503 22/01/1999 FERRARI  - Y2K: DATE-COMPILED lasciata in
002400*          bianco per compilazione automatica, direttiva SISDEP 1999
002500* ANN-1806 27/03/2003 PIROVANO - messaggio esteso per BPEIN non
002600*          apribile o assente
002700* ANN-1955 14/10/2005 GALLI    - allineato commento di testata
002800*----------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000*
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.    IBM-370.
003300 OBJECT-COMPUTER.    IBM-370.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT BPEIN   ASSIGN TO BPEIN
003700                    FILE STATUS IS BPEIN-FS.
003800     SELECT BEDOUT  ASSIGN TO BEDOUT
003900                    FILE STATUS IS BEDOUT-FS.
004000*
004100 DATA DIVISION.
004200 FILE SECTION.
004300*
004400 FD  BPEIN
004500     RECORDING MODE IS F.
004600 01  BPEIN-REC.
004700   05 BPEIN-DATA               PIC X(1980).
004800   05 FILLER                   PIC X(20).
004900*
005000 FD  BEDOUT
005100     RECORDING MODE IS F.
005200 01  BEDOUT-REC.
005300   05 BEDOUT-DATA              PIC X(1980).
005400   05 FILLER                   PIC X(20).
005500*
005600 WORKING-STORAGE SECTION.
005700*
005800 01 WK-LITERALS.
005900   03 WK-PROGRAM-NAME          PIC X(8)    VALUE 'X61B002'.
006000   03 WS-TAB                   PIC X(1)    VALUE X'09'.
006100   03 CC-HASH                  PIC X(1)    VALUE '#'.
006200   03 FILLER                   PIC X(10)   VALUE SPACE.
006300*
006400 01 WK-SWITCHES.
006500   03 WS-BPEIN-EOF-SW          PIC X(1)    VALUE 'N'.
006600     88 BPEIN-AT-EOF                  VALUE 'Y'.
006700   03 FILLER                   PIC X(9)    VALUE SPACE.
006800*
006900 01 LS-FILE-STATUSES.
007000   03 BPEIN-FS                 PIC XX      VALUE '00'.
007100     88 BPEIN-OK                       VALUE '00'.
007200     88 BPEIN-EOF                      VALUE '10'.
007300   03 BEDOUT-FS                PIC XX      VALUE '00'.
007400     88 BEDOUT-OK                      VALUE '00'.
007500   03 FILLER                   PIC X(6)    VALUE SPACE.
007600*
007700 01 WK-SPLIT-VARS.
007800   03 WS-POINTER               PIC S9(9) COMP  VALUE 1.
007900   03 WS-OUT-LINE              PIC X(2000)     VALUE SPACE.
008000   03 WS-OUT-POS               PIC S9(9) COMP  VALUE 1.
008100   03 WS-COL-IDX               PIC S9(4) COMP  VALUE ZERO.
008200   03 FILLER                   PIC X(4)        VALUE SPACE.
008300*
008400* indici delle colonne BEDPE da proiettare sull'output BED,
008500* nell'ordine in cui vanno scritte (CHROM1,START1,END1,NAME,
008600* SCORE,STRAND1 = colonne BEDPE 1,2,3,7,8,9)
008700 01 WK-PROJECT-VARS.
008800   03 WS-PROJECT-TABLE.
008900     05 FILLER                 PIC 9(2) COMP  VALUE 1.
009000     05 FILLER                 PIC 9(2) COMP  VALUE 2.
009100     05 FILLER                 PIC 9(2) COMP  VALUE 3.
009200     05 FILLER                 PIC 9(2) COMP  VALUE 7.
009300     05 FILLER                 PIC 9(2) COMP  VALUE 8.
009400     05 FILLER                 PIC 9(2) COMP  VALUE 9.
009500   03 FILLER REDEFINES WS-PROJECT-TABLE.
009600     05 WS-PROJECT-COL OCCURS 6 TIMES
009700                        INDEXED BY WS-PROJECT-IDX
009800                                   PIC 9(2) COMP.
009900   03 FILLER                 PIC X(4)       VALUE SPACE.
010000*
010100 COPY X61BPE.
010200*
010300 LINKAGE SECTION.
010400 COPY X61CTL.
010500 COPY X61NUM.
010600 COPY X61RES.
010700*
010800 PROCEDURE DIVISION USING CTL-AREA CTL-NUMBERS RES-AREA.
010900*
011000 0000-MAIN-CONTROL.
011100*
011200     MOVE ZERO                    TO RES-RESULT.
011300     PERFORM 0100-OPEN-FILES       THRU 0100-EXIT.
011400*
011500     IF RES-OK
011600        PERFORM 0150-READ-BPEIN-REC  THRU 0150-EXIT
011700        PERFORM 0200-PROCESS-BPE-REC THRU 0200-EXIT
011800                UNTIL BPEIN-AT-EOF
011900     END-IF.
012000*
012100     PERFORM 0800-CLOSE-FILES      THRU 0800-EXIT.
012200     GOBACK.
012300*
012400 0100-OPEN-FILES.
012500     OPEN INPUT  BPEIN.
012600     IF NOT BPEIN-OK
012700        MOVE 8                          TO RES-RESULT
012800        MOVE 'COULD NOT READ INPUT OR WRITE TO OUTPUT'
012900                                         TO RES-DESCRIPTION
013000        GO TO 0100-EXIT
013100     END-IF.
013200*
013300     OPEN OUTPUT BEDOUT.
013400     IF NOT BEDOUT-OK
013500        MOVE 8                          TO RES-RESULT
013600        MOVE 'COULD NOT READ INPUT OR WRITE TO OUTPUT'
013700                                         TO RES-DESCRIPTION
013800     END-IF.
013900 0100-EXIT.
014000     EXIT.
014100*
014200 0150-READ-BPEIN-REC.
014300     READ BPEIN.
014400     IF BPEIN-EOF
014500        SET BPEIN-AT-EOF        TO TRUE
014600        GO TO 0150-EXIT
014700     END-IF.
014800     IF NOT BPEIN-OK
014900        MOVE 8                          TO RES-RESULT
015000        MOVE 'COULD NOT READ INPUT OR WRITE TO OUTPUT'
015100                                         TO RES-DESCRIPTION
015200        SET BPEIN-AT-EOF        TO TRUE
015300        GO TO 0150-EXIT
015400     END-IF.
015500     MOVE BPEIN-REC              TO BPE-RAW-LINE.
015600     ADD 1                       TO RES-RECORDS-READ.
015700 0150-EXIT.
015800     EXIT.
015900*
016000 0200-PROCESS-BPE-REC.
016100*
016200     PERFORM 0310-CLASSIFY-BPE-RECORD THRU 0310-EXIT.
016300*
016400     IF BPE-IS-COMMENT-RECORD
016500        MOVE BPE-RAW-LINE           TO BEDOUT-REC
016600        WRITE BEDOUT-REC
016700        ADD 1                       TO RES-RECORDS-WRITTEN
016800     ELSE
016900        PERFORM 0300-SPLIT-BPE-RECORD  THRU 0300-EXIT
017000        PERFORM 0500-BUILD-OUTPUT-REC  THRU 0500-EXIT
017100     END-IF.
017200*
017300     IF RES-OK
017400        PERFORM 0150-READ-BPEIN-REC THRU 0150-EXIT
017500     END-IF.
017600 0200-EXIT.
017700     EXIT.
017800*
017900* record commento: # in prima posizione, passa invariato
018000 0310-CLASSIFY-BPE-RECORD.
018100     MOVE 'N'                    TO BPE-COMMENT-FLAG.
018200     IF BPE-FIRST-CHAR = CC-HASH
018300        MOVE 'Y'                 TO BPE-COMMENT-FLAG
018400     END-IF.
018500 0310-EXIT.
018600     EXIT.
018700*
018800* spezza BPE-RAW-LINE su TAB, colonne oltre la 9 comunque scartate
018900* dalla proiezione ma lette per correttezza dell'algoritmo di
019000* spezzatura (colonne vuote finali comprese)
019100 0300-SPLIT-BPE-RECORD.
019200     MOVE ZERO                   TO BPE-COL-TOTAL.
019300     MOVE 1                      TO WS-POINTER.
019400     COMPUTE BPE-RAW-LEN =
019500             FUNCTION LENGTH(FUNCTION TRIM(BPE-RAW-LINE)).
019600     IF BPE-RAW-LEN = ZERO
019700        MOVE 1                   TO BPE-RAW-LEN
019800     END-IF.
019900*
020000     PERFORM 0320-SPLIT-ONE-COLUMN THRU 0320-EXIT
020100             UNTIL WS-POINTER > BPE-RAW-LEN.
020200*
020300     IF BPE-RAW-LINE(BPE-RAW-LEN:1) = WS-TAB
020400        ADD 1                    TO BPE-COL-TOTAL
020500     END-IF.
020600 0300-EXIT.
020700     EXIT.
020800*
020900 0320-SPLIT-ONE-COLUMN.
021000     ADD 1                        TO BPE-COL-TOTAL.
021100     UNSTRING BPE-RAW-LINE(1:BPE-RAW-LEN) DELIMITED BY WS-TAB
021200              INTO BPE-COL(BPE-COL-TOTAL)
021300              WITH POINTER WS-POINTER.
021400 0320-EXIT.
021500     EXIT.
021600*
021700* riassembla le 6 colonne proiettate (1,2,3,7,8,9), separate
021800* da TAB, senza spazi finali
021900 0500-BUILD-OUTPUT-REC.
022000     MOVE SPACE                  TO WS-OUT-LINE.
022100     MOVE 1                      TO WS-OUT-POS.
022200*
022300     PERFORM 0510-APPEND-ONE-COLUMN THRU 0510-EXIT
022400             VARYING WS-PROJECT-IDX FROM 1 BY 1
022500             UNTIL WS-PROJECT-IDX > 6.
022600*
022700     MOVE WS-OUT-LINE            TO BEDOUT-REC.
022800     WRITE BEDOUT-REC.
022900     ADD 1                       TO RES-RECORDS-WRITTEN.
023000 0500-EXIT.
023100     EXIT.
023200*
023300 0510-APPEND-ONE-COLUMN.
023400     IF WS-PROJECT-IDX > 1
023500        STRING WS-TAB                        DELIMITED BY SIZE
023600          INTO WS-OUT-LINE
023700          WITH POINTER WS-OUT-POS
023800     END-IF.
023900*
024000     STRING FUNCTION TRIM(BPE-COL(WS-PROJECT-COL(WS-PROJECT-IDX)))
024100                                               DELIMITED BY SIZE
024200       INTO WS-OUT-LINE
024300       WITH POINTER WS-OUT-POS.
024400 0510-EXIT.
024500     EXIT.
024600*
024700 0800-CLOSE-FILES.
024800     CLOSE BPEIN BEDOUT.
024900 0800-EXIT.
025000     EXIT.
