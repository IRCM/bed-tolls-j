000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     X61F001.
000400 AUTHOR.         ALAIMO.
000500 INSTALLATION.   SISDEP CED MILANO.
000600 DATE-WRITTEN.   19/09/1988.
000700 DATE-COMPILED.
000800 SECURITY.       INTERNO - USO RISERVATO SISDEP.
000900*----------------------------------------------------------------
001000* X61F001
001100* **++ unita' FASTA-TO-SIZES: corte di controllo sulle righe
001200* header di un file FASTA, accumula la lunghezza di ogni
001300* sequenza e produce un record NOME/LUNGHEZZA per ciascuna.
001400*----------------------------------------------------------------
001500* ANN-902  19/09/1988 ALAIMO   - prima stesura
001600* ANN-915  14/12/1988 ALAIMO   - corretto conteggio lunghezza
001700*          sequenza per righe con soli spazi finali
001800* ANN-1141 06/06/1994 COLOMBO  - convalida nome sequenza vuoto
001900* ANN-1401 17/06/1997 FERRARI  - uniformato FILE STATUS a 2 posiz.
002000* ANN-1502 03/12/1998 FERRARI  - revisione anno 2000, nessun
002100*          impatto sui dati (nessuna data trattata dal programma)
002200* ANN-1503 22/01/1999 FERRARI  - Y2K: DATE-COMPILED lasciata in
002300*          bianco per compilazione automatica, direttiva SISDEP 1999
002400* ANN-1691 09/05/2001 PIROVANO - RETURN-CODE coerente con quello
002500*          restituito dal dispatcher in caso di errore dati
002600* ANN-1804 27/03/2003 PIROVANO - messaggio esteso per FASIN non
002700*          apribile o assente
002800* ANN-1955 14/10/2005 GALLI    - allineato commento di testata
002900* ANN-1979 20/07/2006 GALLI    - FASIN a record variabile, lunghezza
003000*          reale del record non piu' dedotta da un TRIM
003100*----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300*
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.    IBM-370.
003600 OBJECT-COMPUTER.    IBM-370.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT FASIN   ASSIGN TO FASIN
004000                    FILE STATUS IS FASIN-FS.
004100     SELECT SIZOUT  ASSIGN TO SIZOUT
004200                    FILE STATUS IS SIZOUT-FS.
004300*
004400 DATA DIVISION.
004500 FILE SECTION.
004600*
004700 FD  FASIN
004800     RECORD IS VARYING IN SIZE FROM 1 TO 4096 CHARACTERS
004900        DEPENDING ON WS-FASIN-REC-LEN.
005000 01  FASIN-REC.
005100   05 FASIN-DATA               PIC X(4076).
005200   05 FILLER                   PIC X(20).
005300*
005400 FD  SIZOUT
005500     RECORDING MODE IS F.
005600 01  SIZOUT-REC.
005700   05 SIZOUT-DATA              PIC X(100).
005800   05 FILLER                   PIC X(20).
005900*
006000 WORKING-STORAGE SECTION.
006100*
006200 01 WK-LITERALS.
006300   03 WK-PROGRAM-NAME          PIC X(8)    VALUE 'X61F001'.
006400   03 WS-TAB                   PIC X(1)    VALUE X'09'.
006500   03 FILLER                   PIC X(11)   VALUE SPACE.
006600*
006700 01 WK-SWITCHES.
006800   03 WS-FASIN-EOF-SW          PIC X(1)    VALUE 'N'.
006900     88 FASIN-AT-EOF                  VALUE 'Y'.
007000* ANN-1979 20/07/2006 GALLI - lunghezza reale del record FASIN,
007100* valorizzata dal supporto RECORD VARYING ad ogni lettura, non
007200* piu' calcolata per differenza dopo un TRIM che perdeva gli
007300* spazi iniziali/finali significativi del nome o della sequenza
007400   03 WS-FASIN-REC-LEN         PIC 9(4)    COMP.
007500   03 FILLER                   PIC X(9)    VALUE SPACE.
007600*
007700 01 LS-FILE-STATUSES.
007800   03 FASIN-FS                 PIC XX      VALUE '00'.
007900     88 FASIN-OK                       VALUE '00'.
008000     88 FASIN-EOF                      VALUE '10'.
008100   03 SIZOUT-FS                PIC XX      VALUE '00'.
008200     88 SIZOUT-OK                      VALUE '00'.
008300   03 FILLER                   PIC X(6)    VALUE SPACE.
008400*
008500 01 WK-BUILD-VARS.
008600   03 WS-OUT-LINE              PIC X(120)  VALUE SPACE.
008700   03 WS-OUT-POS               PIC S9(9) COMP  VALUE 1.
008800   03 FILLER                   PIC X(4)    VALUE SPACE.
008900*
009000 COPY X61FAS.
009100 COPY X61SIZ.
009200*
009300 LINKAGE SECTION.
009400 COPY X61CTL.
009500 COPY X61NUM.
009600 COPY X61RES.
009700*
009800 PROCEDURE DIVISION USING CTL-AREA CTL-NUMBERS RES-AREA.
009900*
010000 0000-MAIN-CONTROL.
010100*
010200     MOVE ZERO                    TO RES-RESULT.
010300     PERFORM 0100-OPEN-FILES       THRU 0100-EXIT.
010400*
010500     IF RES-OK
010600        PERFORM 0150-READ-FASIN-REC  THRU 0150-EXIT
010700        PERFORM 0200-PROCESS-FASTA-LINE THRU 0200-EXIT
010800                UNTIL FASIN-AT-EOF
010900        IF RES-OK AND FAS-NAME-IS-HELD
011000           PERFORM 0900-WRITE-FINAL-SIZES-REC THRU 0900-EXIT
011100        END-IF
011200     END-IF.
011300*
011400     PERFORM 0800-CLOSE-FILES      THRU 0800-EXIT.
011500     GOBACK.
011600*
011700 0100-OPEN-FILES.
011800     OPEN INPUT  FASIN.
011900     IF NOT FASIN-OK
012000        MOVE 8                          TO RES-RESULT
012100        MOVE 'COULD NOT READ INPUT OR WRITE TO OUTPUT'
012200                                         TO RES-DESCRIPTION
012300        GO TO 0100-EXIT
012400     END-IF.
012500*
012600     OPEN OUTPUT SIZOUT.
012700     IF NOT SIZOUT-OK
012800        MOVE 8                          TO RES-RESULT
012900        MOVE 'COULD NOT READ INPUT OR WRITE TO OUTPUT'
013000                                         TO RES-DESCRIPTION
013100     END-IF.
013200 0100-EXIT.
013300     EXIT.
013400*
013500 0150-READ-FASIN-REC.
013600     READ FASIN.
013700     IF FASIN-EOF
013800        SET FASIN-AT-EOF        TO TRUE
013900        GO TO 0150-EXIT
014000     END-IF.
014100     IF NOT FASIN-OK
014200        MOVE 8                          TO RES-RESULT
014300        MOVE 'COULD NOT READ INPUT OR WRITE TO OUTPUT'
014400                                         TO RES-DESCRIPTION
014500        SET FASIN-AT-EOF        TO TRUE
014600        GO TO 0150-EXIT
014700     END-IF.
014800     MOVE FASIN-REC              TO FAS-LINE.
014900     MOVE WS-FASIN-REC-LEN       TO FAS-LINE-LEN.
015000     ADD 1                       TO RES-RECORDS-READ.
015100 0150-EXIT.
015200     EXIT.
015300*
015400 0200-PROCESS-FASTA-LINE.
015500*
015600     PERFORM 0300-CLASSIFY-FASTA-LINE THRU 0300-EXIT.
015700*
015800     IF FAS-LINE-IS-HEADER
015900        PERFORM 0400-CONTROL-BREAK-ON-HEADER THRU 0400-EXIT
016000     ELSE
016100        ADD FAS-LINE-LEN         TO FAS-CURRENT-SIZE
016200     END-IF.
016300*
016400     IF RES-OK
016500        PERFORM 0150-READ-FASIN-REC THRU 0150-EXIT
016600     END-IF.
016700 0200-EXIT.
016800     EXIT.
016900*
017000 0300-CLASSIFY-FASTA-LINE.
017100* FAS-LINE-IS-HEADER e' vera quando la riga inizia con '>'
017200* (REDEFINES FAS-HDR-MARK/FAS-HDR-NAME su FAS-LINE)
017300     CONTINUE.
017400 0300-EXIT.
017500     EXIT.
017600*
017700* scrive il totale della sequenza precedente (se presente),
017800* poi apre una nuova sequenza corrente a lunghezza zero
017900 0400-CONTROL-BREAK-ON-HEADER.
018000     IF FAS-NAME-IS-HELD
018100        PERFORM 0500-WRITE-SIZES-REC THRU 0500-EXIT
018200     END-IF.
018300*
018400     IF FAS-LINE-LEN > 1
018500        MOVE FAS-HDR-NAME(1:FAS-LINE-LEN - 1)
018600                                 TO FAS-CURRENT-NAME
018700     ELSE
018800        MOVE SPACE               TO FAS-CURRENT-NAME
018900     END-IF.
019000     SET FAS-NAME-IS-HELD        TO TRUE.
019100     MOVE ZERO                   TO FAS-CURRENT-SIZE.
019200 0400-EXIT.
019300     EXIT.
019400*
019500 0500-WRITE-SIZES-REC.
019600     MOVE FAS-CURRENT-NAME       TO SIZ-NAME.
019700     MOVE FAS-CURRENT-SIZE       TO SIZ-SIZE-N.
019800     MOVE FAS-CURRENT-SIZE       TO SIZ-SIZE-ED.
019900*
020000     MOVE SPACE                  TO WS-OUT-LINE.
020100     MOVE 1                      TO WS-OUT-POS.
020200     STRING FUNCTION TRIM(SIZ-NAME)      DELIMITED BY SIZE
020300            WS-TAB                       DELIMITED BY SIZE
020400            FUNCTION TRIM(SIZ-SIZE-ED)   DELIMITED BY SIZE
020500       INTO WS-OUT-LINE
020600       WITH POINTER WS-OUT-POS.
020700*
020800     MOVE WS-OUT-LINE            TO SIZOUT-REC.
020900     WRITE SIZOUT-REC.
021000     ADD 1                       TO RES-RECORDS-WRITTEN.
021100 0500-EXIT.
021200     EXIT.
021300*
021400 0800-CLOSE-FILES.
021500     CLOSE FASIN SIZOUT.
021600 0800-EXIT.
021700     EXIT.
021800*
021900 0900-WRITE-FINAL-SIZES-REC.
022000     PERFORM 0500-WRITE-SIZES-REC THRU 0500-EXIT.
022100 0900-EXIT.
022200     EXIT.
