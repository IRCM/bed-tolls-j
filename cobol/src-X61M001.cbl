000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     X61M001.
000400 AUTHOR.         ALAIMO.
000500 INSTALLATION.   SISDEP CED MILANO.
000600 DATE-WRITTEN.   21/03/1988.
000700 DATE-COMPILED.
000800 SECURITY.       INTERNO - USO RISERVATO SISDEP.
000900*----------------------------------------------------------------
001000* X61M001
001100* **++ dispatcher batch per le utility di annotazione genomica.
001200* Legge il record di controllo da CTLIN, decodifica il codice
001300* funzione e chiama il programma unita' corrispondente, con lo
001400* stesso schema EVALUATE/CALL adottato da tutte le unita' X61
001500* per la scelta della routine da eseguire.
001600*----------------------------------------------------------------
001700* ANN-880  21/03/1988 ALAIMO   - prima stesura, 3 funzioni
001800* ANN-881  04/04/1988 ALAIMO   - aggiunta MOVE-ANNOTATIONS
001900* ANN-902  19/09/1988 ALAIMO   - aggiunta FASTA2SIZES
002000* ANN-960  11/01/1990 BRAMBILLA - aggiunte FILTERBEDPE/BEDPE2BED
002100* ANN-1004 30/07/1991 BRAMBILLA - messaggio d'uso per codice ignoto
002200* ANN-1122 14/02/1994 COLOMBO  - validazione SIZE > 0 per SETSIZE
002300* ANN-1230 08/11/1995 COLOMBO  - controllo NUMVAL su parametri
002400* ANN-1401 17/06/1997 FERRARI  - uniformato FILE STATUS a 2 posiz.
002500* ANN-1502 03/12/1998 FERRARI  - revisione anno 2000: nessuna data
002600*          a 2 cifre nei messaggi, verificati tutti i literal
002700* ANN-1503 22/01/1999 FERRARI  - Y2K: DATE-COMPILED lasciata in
002800*          bianco per compilazione automatica, come da direttiva
002900*          SISDEP 1999
003000* ANN-1690 09/05/2001 PIROVANO - RETURN-CODE 12 su errore dati
003100* ANN-1802 27/03/2003 PIROVANO - messaggio esteso per CTLIN assente
003200* ANN-1955 14/10/2005 GALLI    - allineato commento di testata
003300* ANN-1980 21/07/2006 GALLI    - traccia diagnostica di classe
003400*          unita' chiamata a fine 0400-CALL-UNIT-PGM
003500*----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700*
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.    IBM-370.
004000 OBJECT-COMPUTER.    IBM-370.
004100 SPECIAL-NAMES.
004200* classi per il controllo NUMVAL dei parametri numerici
004300     CLASS NUMVAL-VALID    IS '0' THRU '9', SPACE
004400     CLASS NUMVAL-SIGNED   IS '0' THRU '9', '+', '-', SPACE.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CTLIN   ASSIGN TO CTLIN
004900                    FILE STATUS IS CTLIN-FS.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300*
005400 FD  CTLIN
005500     RECORDING MODE IS F.
005600     COPY X61CTL.
005700*
005800 WORKING-STORAGE SECTION.
005900*
006000 01 WK-LITERALS.
006100   03 WK-PROGRAM-NAME         PIC X(8)   VALUE 'X61M001'.
006200   03 FILLER                  PIC X(12)  VALUE SPACE.
006300*
006400 01 WK-SWITCHES.
006500   03 WS-CTLIN-EOF-SW         PIC X(1)   VALUE 'N'.
006600     88 CTLIN-AT-EOF                 VALUE 'Y'.
006700   03 FILLER                  PIC X(9)   VALUE SPACE.
006800*
006900 01 LS-FILE-STATUSES.
007000   03 CTLIN-FS                PIC XX     VALUE '00'.
007100     88 CTLIN-OK                     VALUE '00'.
007200     88 CTLIN-EOF                    VALUE '10'.
007300   03 FILLER                  PIC X(8)   VALUE SPACE.
007400*
007500 COPY X61NUM.
007600 COPY X61RES.
007700 COPY X61RTN.
007800*
007900 PROCEDURE DIVISION.
008000*
008100 0000-MAIN-CONTROL.
008200*
008300     PERFORM 0100-OPEN-FILES        THRU 0100-EXIT.
008400     PERFORM 0200-READ-CONTROL-REC  THRU 0200-EXIT.
008500*
008600     IF NOT CTLIN-AT-EOF
008700        PERFORM 0300-VALIDATE-CTL-REC  THRU 0300-EXIT
008800        IF RES-OK
008900           PERFORM 0400-CALL-UNIT-PGM  THRU 0400-EXIT
009000        END-IF
009100     ELSE
009200        PERFORM 0910-RAISE-NO-CTL-REC  THRU 0910-EXIT
009300     END-IF.
009400*
009500     PERFORM 0800-CLOSE-FILES       THRU 0800-EXIT.
009600     PERFORM 0950-SHOW-RESULT       THRU 0950-EXIT.
009700*
009800     IF RES-OK
009900        MOVE ZERO                 TO RETURN-CODE
010000     ELSE
010100        MOVE 12                   TO RETURN-CODE
010200     END-IF.
010300*
010400     GOBACK.
010500*
010600 0100-OPEN-FILES.
010700     OPEN INPUT CTLIN.
010800     IF NOT CTLIN-OK
010900        MOVE 8                          TO RES-RESULT
011000        STRING 'CTLIN OPEN ERROR - STATUS ' DELIMITED BY SIZE
011100               CTLIN-FS                    DELIMITED BY SIZE
011200          INTO RES-DESCRIPTION
011300        GO TO 0100-EXIT
011400     END-IF.
011500 0100-EXIT.
011600     EXIT.
011700*
011800 0200-READ-CONTROL-REC.
011900     READ CTLIN.
012000     IF CTLIN-EOF
012100        SET CTLIN-AT-EOF          TO TRUE
012200        GO TO 0200-EXIT
012300     END-IF.
012400     IF NOT CTLIN-OK
012500        MOVE 8                          TO RES-RESULT
012600        STRING 'CTLIN READ ERROR - STATUS ' DELIMITED BY SIZE
012700               CTLIN-FS                    DELIMITED BY SIZE
012800          INTO RES-DESCRIPTION
012900     END-IF.
013000 0200-EXIT.
013100     EXIT.
013200*
013300* ANN-1230 08/11/1995 COLOMBO - convalida i campi numerici del
013400*          record di controllo prima di passarli alle unita'
013500 0300-VALIDATE-CTL-REC.
013600     MOVE ZERO                      TO RES-RESULT.
013700*
013800     IF CTL-SIZE-TEXT IS NUMVAL-VALID
013900        COMPUTE CTL-SIZE = FUNCTION NUMVAL(CTL-SIZE-TEXT)
014000     ELSE
014100        PERFORM 0920-RAISE-NUMVAL-ERROR THRU 0920-EXIT
014200        GO TO 0300-EXIT
014300     END-IF.
014400*
014500     IF CTL-DISTANCE-TEXT IS NUMVAL-SIGNED
014600        COMPUTE CTL-DISTANCE = FUNCTION NUMVAL(CTL-DISTANCE-TEXT)
014700     ELSE
014800        PERFORM 0920-RAISE-NUMVAL-ERROR THRU 0920-EXIT
014900        GO TO 0300-EXIT
015000     END-IF.
015100*
015200     IF CTL-MAX-INSERT-TEXT EQUAL SPACE
015300        MOVE 'N'                    TO CTL-MAX-INSERT-GIVEN-SW
015400        MOVE ZERO                   TO CTL-MAX-INSERT-SIZE
015500     ELSE
015600        IF CTL-MAX-INSERT-TEXT IS NUMVAL-VALID
015700           SET CTL-MAX-INSERT-GIVEN TO TRUE
015800           COMPUTE CTL-MAX-INSERT-SIZE =
015900                   FUNCTION NUMVAL(CTL-MAX-INSERT-TEXT)
016000        ELSE
016100           PERFORM 0920-RAISE-NUMVAL-ERROR THRU 0920-EXIT
016200           GO TO 0300-EXIT
016300        END-IF
016400     END-IF.
016500*
016600* ANN-1122 14/02/1994 COLOMBO - SETSIZE richiede SIZE positiva
016700     IF CTL-FN-SETSIZE AND CTL-SIZE NOT GREATER THAN ZERO
016800        PERFORM 0930-RAISE-BAD-SIZE-ERROR THRU 0930-EXIT
016900     END-IF.
017000 0300-EXIT.
017100     EXIT.
017200*
017300 0400-CALL-UNIT-PGM.
017400     EVALUATE TRUE
017500        WHEN CTL-FN-SETSIZE
017600           MOVE 'X61S001'      TO RTN-PROGRAM-NAME
017700        WHEN CTL-FN-MOVE
017800           MOVE 'X61V001'      TO RTN-PROGRAM-NAME
017900        WHEN CTL-FN-FASTA2SIZES
018000           MOVE 'X61F001'      TO RTN-PROGRAM-NAME
018100        WHEN CTL-FN-FILTERBEDPE
018200           MOVE 'X61B001'      TO RTN-PROGRAM-NAME
018300        WHEN CTL-FN-BEDPE2BED
018400           MOVE 'X61B002'      TO RTN-PROGRAM-NAME
018500        WHEN OTHER
018600           PERFORM 0940-RAISE-BAD-FUNCTION THRU 0940-EXIT
018700           GO TO 0400-EXIT
018800     END-EVALUATE.
018900*
019000     CALL RTN-PROGRAM-NAME USING CTL-AREA CTL-NUMBERS RES-AREA
019100              ON EXCEPTION
019200                 PERFORM 0945-RAISE-CALL-ERROR THRU 0945-EXIT
019300     END-CALL.
019400*
019500* ANN-1980 21/07/2006 GALLI - traccia diagnostica di classe unita'
019600* chiamata, utile per correlare gli ANN di segnalazione anomalie
019700     IF RES-OK
019800        EVALUATE TRUE
019900           WHEN RTN-IS-BED-CLASS
020000              DISPLAY 'X61M001 - UNITA'' CLASSE BED ('
020100                      RTN-PROGRAM-PREFIX '/' RTN-PROGRAM-SUFFIX
020200                      ') COMPLETATA'
020300           WHEN RTN-IS-BEDPE-CLASS
020400              DISPLAY 'X61M001 - UNITA'' CLASSE BEDPE ('
020500                      RTN-PROGRAM-PREFIX '/' RTN-PROGRAM-SUFFIX
020600                      ') COMPLETATA'
020700           WHEN RTN-IS-FASTA-CLASS
020800              DISPLAY 'X61M001 - UNITA'' CLASSE FASTA ('
020900                      RTN-PROGRAM-PREFIX '/' RTN-PROGRAM-SUFFIX
021000                      ') COMPLETATA'
021100        END-EVALUATE
021200     END-IF.
021300 0400-EXIT.
021400     EXIT.
021500*
021600 0800-CLOSE-FILES.
021700     CLOSE CTLIN.
021800 0800-EXIT.
021900     EXIT.
022000*
022100 0910-RAISE-NO-CTL-REC.
022200     MOVE 8                            TO RES-RESULT.
022300     MOVE 'CTLIN E'' VUOTO - NESSUN RECORD DI CONTROLLO'
022400                                        TO RES-DESCRIPTION.
022500 0910-EXIT.
022600     EXIT.
022700*
022800 0920-RAISE-NUMVAL-ERROR.
022900     MOVE 14                           TO RES-RESULT.
023000     STRING 'COULD NOT PARSE ANNOTATION SIZES - RAW: '
023100                                        DELIMITED BY SIZE
023200            CTL-NUM-TEXT-RAW            DELIMITED BY SIZE
023300       INTO RES-DESCRIPTION.
023400 0920-EXIT.
023500     EXIT.
023600*
023700 0930-RAISE-BAD-SIZE-ERROR.
023800     MOVE 16                           TO RES-RESULT.
023900     MOVE 'SIZE MUST BE A POSITIVE INTEGER FOR SETSIZE'
024000                                        TO RES-DESCRIPTION.
024100 0930-EXIT.
024200     EXIT.
024300*
024400 0940-RAISE-BAD-FUNCTION.
024500     MOVE 20                           TO RES-RESULT.
024600     STRING 'UNKNOWN FUNCTION CODE - USAGE: SETSIZE/MOVE/'
024700            'FASTA2SIZES/FILTERBEDPE/BEDPE2BED'
024800                               DELIMITED BY SIZE
024900       INTO RES-DESCRIPTION.
025000 0940-EXIT.
025100     EXIT.
025200*
025300 0945-RAISE-CALL-ERROR.
025400     MOVE 24                           TO RES-RESULT.
025500     STRING 'CALL FOR PROGRAM '        DELIMITED BY SIZE
025600            RTN-PROGRAM-NAME           DELIMITED BY SIZE
025700            ' RAISED AN EXCEPTION'     DELIMITED BY SIZE
025800       INTO RES-DESCRIPTION.
025900 0945-EXIT.
026000     EXIT.
026100*
026200 0950-SHOW-RESULT.
026300     IF NOT RES-OK
026400        DISPLAY 'X61M001 - ' FUNCTION TRIM(RES-DESCRIPTION)
026500     END-IF.
026600 0950-EXIT.
026700     EXIT.
