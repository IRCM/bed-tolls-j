000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     X61S001.
000400 AUTHOR.         ALAIMO.
000500 INSTALLATION.   SISDEP CED MILANO.
000600 DATE-WRITTEN.   21/03/1988.
000700 DATE-COMPILED.
000800 SECURITY.       INTERNO - USO RISERVATO SISDEP.
000900*----------------------------------------------------------------
001000* X61S001
001100* **++ unita' SET-ANNOTATIONS-SIZE: riscrive ogni record BED in
001200* modo che l'intervallo abbia esattamente la lunghezza richiesta,
001300* ancorato all'inizio o alla fine, con inversione facoltativa
001400* sullo strand negativo.
001500*----------------------------------------------------------------
001600* ANN-880  21/03/1988 ALAIMO   - prima stesura
001700* ANN-899  02/08/1988 ALAIMO   - corretto scarto colonne vuote
001800*          finali in fase di riassemblaggio TAB
001900* ANN-1124 15/02/1994 COLOMBO  - ancoraggio CHANGE-START-FLAG
002000* ANN-1140 06/06/1994 COLOMBO  - convalida NUMVAL-VALID sulle
002100*          colonne START/END prima del calcolo
002200* ANN-1145 21/07/1994 COLOMBO  - riepilogo opzioni CTL-FLAGS
002300*          a fine job
002400* ANN-1230 08/11/1995 COLOMBO  - inversione REVERSE-NEG su strand
002500* ANN-1235 22/11/1995 COLOMBO  - svuotata la colonna aggiunta per
002600*          TAB di coda, evita dati residui del record precedente
002700* ANN-1401 17/06/1997 FERRARI  - uniformato FILE STATUS a 2 posiz.
002800* ANN-1502 03/12/1998 FERRARI  - revisione anno 2000, nessun
002900*          impatto sui dati (nessuna data trattata dal programma)
003000* ANN-1503 22/01/1999 FERRARI  - Y2K: DATE-COMPILED lasciata in
003100*          bianco per compilazione automatica, direttiva SISDEP 1999
003200* ANN-1690 09/05/2001 PIROVANO - RETURN-CODE coerente con quello
003300*          restituito dal dispatcher in caso di errore dati
003400* ANN-1802 27/03/2003 PIROVANO - messaggio esteso per BEDIN non
003500*          apribile o assente
003600* ANN-1955 14/10/2005 GALLI    - allineato commento di testata
003700*----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.    IBM-370.
004200 OBJECT-COMPUTER.    IBM-370.
004300 SPECIAL-NAMES.
004400* classe per il controllo NUMVAL delle coordinate BED
004500     CLASS NUMVAL-VALID    IS '0' THRU '9', SPACE.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT BEDIN   ASSIGN TO BEDIN
005000                    FILE STATUS IS BEDIN-FS.
005100     SELECT BEDOUT  ASSIGN TO BEDOUT
005200                    FILE STATUS IS BEDOUT-FS.
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600*
005700 FD  BEDIN
005800     RECORDING MODE IS F.
005900 01  BEDIN-REC.
006000   05 BEDIN-DATA               PIC X(1980).
006100   05 FILLER                   PIC X(20).
006200*
006300 FD  BEDOUT
006400     RECORDING MODE IS F.
006500 01  BEDOUT-REC.
006600   05 BEDOUT-DATA              PIC X(1980).
006700   05 FILLER                   PIC X(20).
006800*
006900 WORKING-STORAGE SECTION.
007000*
007100 01 WK-LITERALS.
007200   03 WK-PROGRAM-NAME          PIC X(8)    VALUE 'X61S001'.
007300   03 WS-TAB                   PIC X(1)    VALUE X'09'.
007400   03 CC-HASH                  PIC X(1)    VALUE '#'.
007500   03 CC-BROWSER               PIC X(7)    VALUE 'browser'.
007600   03 CC-TRACK                 PIC X(5)    VALUE 'track'.
007700   03 CC-STRAND-NEG            PIC X(1)    VALUE '-'.
007800   03 FILLER                   PIC X(8)    VALUE SPACE.
007900*
008000 01 WK-SWITCHES.
008100   03 WS-BEDIN-EOF-SW          PIC X(1)    VALUE 'N'.
008200     88 BEDIN-AT-EOF                  VALUE 'Y'.
008300   03 FILLER                   PIC X(9)    VALUE SPACE.
008400*
008500 01 LS-FILE-STATUSES.
008600   03 BEDIN-FS                 PIC XX      VALUE '00'.
008700     88 BEDIN-OK                       VALUE '00'.
008800     88 BEDIN-EOF                      VALUE '10'.
008900   03 BEDOUT-FS                PIC XX      VALUE '00'.
009000     88 BEDOUT-OK                      VALUE '00'.
009100   03 FILLER                   PIC X(6)    VALUE SPACE.
009200*
009300 01 WK-SPLIT-VARS.
009400   03 WS-POINTER               PIC S9(9) COMP  VALUE 1.
009500   03 WS-OUT-LINE              PIC X(2000)     VALUE SPACE.
009600   03 WS-OUT-POS               PIC S9(9) COMP  VALUE 1.
009700   03 WS-COL-IDX               PIC S9(4) COMP  VALUE ZERO.
009800   03 FILLER                   PIC X(4)        VALUE SPACE.
009900*
010000 01 WK-RESIZE-VARS.
010100   03 WS-EFFECTIVE-ANCHOR-END  PIC X(1)        VALUE 'N'.
010200     88 WS-ANCHOR-END-EFFECTIVE        VALUE 'Y'.
010300   03 WS-NEW-VALUE-ED          PIC -(10)9.
010400   03 FILLER                   PIC X(4)        VALUE SPACE.
010500*
010600 COPY X61BED.
010700*
010800 LINKAGE SECTION.
010900 COPY X61CTL.
011000 COPY X61NUM.
011100 COPY X61RES.
011200*
011300 PROCEDURE DIVISION USING CTL-AREA CTL-NUMBERS RES-AREA.
011400*
011500 0000-MAIN-CONTROL.
011600*
011700     MOVE ZERO                    TO RES-RESULT.
011800     PERFORM 0100-OPEN-FILES       THRU 0100-EXIT.
011900*
012000     IF RES-OK
012100        PERFORM 0150-READ-BEDIN-REC  THRU 0150-EXIT
012200        PERFORM 0200-PROCESS-BED-REC THRU 0200-EXIT
012300                UNTIL BEDIN-AT-EOF
012400     END-IF.
012500*
012600     PERFORM 0800-CLOSE-FILES      THRU 0800-EXIT.
012700     PERFORM 0960-SHOW-OPTIONS     THRU 0960-EXIT.
012800     GOBACK.
012900*
013000 0100-OPEN-FILES.
013100     OPEN INPUT  BEDIN.
013200     IF NOT BEDIN-OK
013300        MOVE 8                          TO RES-RESULT
013400        MOVE 'COULD NOT READ INPUT OR WRITE TO OUTPUT'
013500                                         TO RES-DESCRIPTION
013600        GO TO 0100-EXIT
013700     END-IF.
013800*
013900     OPEN OUTPUT BEDOUT.
014000     IF NOT BEDOUT-OK
014100        MOVE 8                          TO RES-RESULT
014200        MOVE 'COULD NOT READ INPUT OR WRITE TO OUTPUT'
014300                                         TO RES-DESCRIPTION
014400     END-IF.
014500 0100-EXIT.
014600     EXIT.
014700*
014800 0150-READ-BEDIN-REC.
014900     READ BEDIN.
015000     IF BEDIN-EOF
015100        SET BEDIN-AT-EOF        TO TRUE
015200        GO TO 0150-EXIT
015300     END-IF.
015400     IF NOT BEDIN-OK
015500        MOVE 8                          TO RES-RESULT
015600        MOVE 'COULD NOT READ INPUT OR WRITE TO OUTPUT'
015700                                         TO RES-DESCRIPTION
015800        SET BEDIN-AT-EOF        TO TRUE
015900        GO TO 0150-EXIT
016000     END-IF.
016100     MOVE BEDIN-REC              TO BED-RAW-LINE.
016200     ADD 1                       TO RES-RECORDS-READ.
016300 0150-EXIT.
016400     EXIT.
016500*
016600 0200-PROCESS-BED-REC.
016700*
016800     PERFORM 0300-SPLIT-BED-RECORD    THRU 0300-EXIT.
016900     PERFORM 0310-CLASSIFY-BED-RECORD THRU 0310-EXIT.
017000*
017100     IF BED-IS-HEADER-RECORD
017200        PERFORM 0500-BUILD-OUTPUT-REC THRU 0500-EXIT
017300     ELSE
017400        PERFORM 0400-APPLY-RESIZE-RULE THRU 0400-EXIT
017500        IF RES-OK
017600           PERFORM 0500-BUILD-OUTPUT-REC THRU 0500-EXIT
017700        END-IF
017800     END-IF.
017900*
018000     IF RES-OK
018100        PERFORM 0150-READ-BEDIN-REC THRU 0150-EXIT
018200     END-IF.
018300 0200-EXIT.
018400     EXIT.
018500*
018600* spezza BED-RAW-LINE su TAB, colonne vuote finali comprese
018700 0300-SPLIT-BED-RECORD.
018800     MOVE ZERO                   TO BED-COL-TOTAL.
018900     MOVE 1                      TO WS-POINTER.
019000     COMPUTE BED-RAW-LEN =
019100             FUNCTION LENGTH(FUNCTION TRIM(BED-RAW-LINE)).
019200     IF BED-RAW-LEN = ZERO
019300        MOVE 1                   TO BED-RAW-LEN
019400     END-IF.
019500*
019600     PERFORM 0320-SPLIT-ONE-COLUMN THRU 0320-EXIT
019700             UNTIL WS-POINTER > BED-RAW-LEN.
019800*
019900     IF BED-RAW-LINE(BED-RAW-LEN:1) = WS-TAB
020000        ADD 1                    TO BED-COL-TOTAL
020100        MOVE SPACE               TO BED-COL(BED-COL-TOTAL)
020200     END-IF.
020300 0300-EXIT.
020400     EXIT.
020500*
020600 0320-SPLIT-ONE-COLUMN.
020700     ADD 1                        TO BED-COL-TOTAL.
020800     UNSTRING BED-RAW-LINE(1:BED-RAW-LEN) DELIMITED BY WS-TAB
020900              INTO BED-COL(BED-COL-TOTAL)
021000              WITH POINTER WS-POINTER.
021100 0320-EXIT.
021200     EXIT.
021300*
021400* record header/commento: browser, track o # in prima colonna
021500 0310-CLASSIFY-BED-RECORD.
021600     MOVE 'N'                    TO BED-HEADER-FLAG.
021700     EVALUATE TRUE
021800        WHEN BED-FIRST-CHAR = CC-HASH
021900           MOVE 'Y'               TO BED-HEADER-FLAG
022000        WHEN BED-COL(1)(1:7) = CC-BROWSER
022100           MOVE 'Y'               TO BED-HEADER-FLAG
022200        WHEN BED-COL(1)(1:5) = CC-TRACK
022300           MOVE 'Y'               TO BED-HEADER-FLAG
022400     END-EVALUATE.
022500 0310-EXIT.
022600     EXIT.
022700*
022800 0400-APPLY-RESIZE-RULE.
022900     IF BED-COL(2) IS NUMVAL-VALID AND BED-COL(3) IS NUMVAL-VALID
023000        COMPUTE BED-START-N = FUNCTION NUMVAL(BED-COL(2))
023100        COMPUTE BED-END-N   = FUNCTION NUMVAL(BED-COL(3))
023200     ELSE
023300        PERFORM 0920-RAISE-NUMVAL-ERROR THRU 0920-EXIT
023400        GO TO 0400-EXIT
023500     END-IF.
023600*
023700     MOVE 'N'                    TO WS-EFFECTIVE-ANCHOR-END.
023800     IF CTL-CHANGE-START
023900        MOVE 'Y'                 TO WS-EFFECTIVE-ANCHOR-END
024000     END-IF.
024100*
024200* ANN-1230 - lo strand negativo inverte l'ancoraggio, solo se
024300* il record ha almeno 6 colonne (altrimenti e' sempre '+')
024400     IF CTL-REVERSE-NEG AND BED-COL-TOTAL NOT LESS THAN 6
024500                        AND BED-COL(6) = CC-STRAND-NEG
024600        IF WS-ANCHOR-END-EFFECTIVE
024700           MOVE 'N'              TO WS-EFFECTIVE-ANCHOR-END
024800        ELSE
024900           MOVE 'Y'              TO WS-EFFECTIVE-ANCHOR-END
025000        END-IF
025100     END-IF.
025200*
025300     IF WS-ANCHOR-END-EFFECTIVE
025400        COMPUTE BED-NEW-START-N = BED-END-N - CTL-SIZE
025500        MOVE BED-END-N           TO BED-NEW-END-N
025600     ELSE
025700        MOVE BED-START-N         TO BED-NEW-START-N
025800        COMPUTE BED-NEW-END-N = BED-START-N + CTL-SIZE
025900     END-IF.
026000*
026100     MOVE BED-NEW-START-N        TO WS-NEW-VALUE-ED.
026200     MOVE FUNCTION TRIM(WS-NEW-VALUE-ED) TO BED-COL(2).
026300     MOVE BED-NEW-END-N          TO WS-NEW-VALUE-ED.
026400     MOVE FUNCTION TRIM(WS-NEW-VALUE-ED) TO BED-COL(3).
026500 0400-EXIT.
026600     EXIT.
026700*
026800* riassembla le colonne separate da TAB, senza spazi finali
026900 0500-BUILD-OUTPUT-REC.
027000     MOVE SPACE                  TO WS-OUT-LINE.
027100     MOVE 1                      TO WS-OUT-POS.
027200     MOVE ZERO                   TO WS-COL-IDX.
027300*
027400     PERFORM 0510-APPEND-ONE-COLUMN THRU 0510-EXIT
027500             VARYING WS-COL-IDX FROM 1 BY 1
027600             UNTIL WS-COL-IDX > BED-COL-TOTAL.
027700*
027800     MOVE WS-OUT-LINE            TO BEDOUT-REC.
027900     WRITE BEDOUT-REC.
028000     ADD 1                       TO RES-RECORDS-WRITTEN.
028100 0500-EXIT.
028200     EXIT.
028300*
028400 0510-APPEND-ONE-COLUMN.
028500     IF WS-COL-IDX > 1
028600        STRING WS-TAB                         DELIMITED BY SIZE
028700          INTO WS-OUT-LINE
028800          WITH POINTER WS-OUT-POS
028900     END-IF.
029000*
029100     STRING FUNCTION TRIM(BED-COL(WS-COL-IDX)) DELIMITED BY SIZE
029200       INTO WS-OUT-LINE
029300       WITH POINTER WS-OUT-POS.
029400 0510-EXIT.
029500     EXIT.
029600*
029700 0800-CLOSE-FILES.
029800     CLOSE BEDIN BEDOUT.
029900 0800-EXIT.
030000     EXIT.
030100*
030200 0920-RAISE-NUMVAL-ERROR.
030300     MOVE 14                           TO RES-RESULT.
030400     MOVE 'COULD NOT PARSE ANNOTATION SIZES'
030500                                        TO RES-DESCRIPTION.
030600 0920-EXIT.
030700     EXIT.
030800*
030900* ANN-1145 21/07/1994 COLOMBO - riepilogo opzioni CTL-FLAGS a
031000*          fine job, utile in caso di segnalazione anomalie
031100 0960-SHOW-OPTIONS.
031200     IF RES-OK
031300        DISPLAY 'X61S001 - OPZIONI CTL-FLAGS: ' CTL-FLAGS-X
031400     END-IF.
031500 0960-EXIT.
031600     EXIT.
