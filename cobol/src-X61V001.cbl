000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     X61V001.
000400 AUTHOR.         ALAIMO.
000500 INSTALLATION.   SISDEP CED MILANO.
000600 DATE-WRITTEN.   04/04/1988.
000700 DATE-COMPILED.
000800 SECURITY.       INTERNO - USO RISERVATO SISDEP.
000900*----------------------------------------------------------------
001000* X61V001
001100* **++ unita' MOVE-ANNOTATIONS: sposta ogni record BED della
001200* distanza indicata, con inversione facoltativa sullo strand
001300* negativo e scarto facoltativo dei record che diventano negativi.
001400*----------------------------------------------------------------
001500* ANN-881  04/04/1988 ALAIMO   - prima stesura
001600* ANN-900  02/08/1988 ALAIMO   - corretto scarto colonne vuote
001700*          finali in fase di riassemblaggio TAB
001800* ANN-1146 21/07/1994 COLOMBO  - riepilogo opzioni CTL-FLAGS a
001900*          fine job
002000* ANN-1230 08/11/1995 COLOMBO  - inversione REVERSE-NEG su strand
002100* ANN-1231 09/11/1995 COLOMBO  - scarto DISCARD-NEG con avviso
002200* ANN-1236 22/11/1995 COLOMBO  - svuotata la colonna aggiunta per
002300*          TAB di coda, evita dati residui del record precedente
002400* ANN-1401 17/06/1997 FERRARI  - uniformato FILE STATUS a 2 posiz.
002500* ANN-1502 03/12/1998 FERRARI  - revisione anno 2000, nessun
002600*          impatto sui dati (nessuna data trattata dal programma)
002700* ANN-1503 22/01/1999 FERRARI  - Y2K: DATE-COMPILED lasciata in
002800*          bianco per compilazione automatica, direttiva SISDEP 1999
002900* ANN-1690 09/05/2001 PIROVANO - RETURN-CODE coerente con quello
003000*          restituito dal dispatcher in caso di errore dati
003100* ANN-1803 27/03/2003 PIROVANO - messaggio esteso per BEDIN non
003200*          apribile o assente
003300* ANN-1955 14/10/2005 GALLI    - allineato commento di testata
003400*----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600*
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.    IBM-370.
003900 OBJECT-COMPUTER.    IBM-370.
004000 SPECIAL-NAMES.
004100* classe per il controllo NUMVAL delle coordinate BED
004200     CLASS NUMVAL-VALID    IS '0' THRU '9', SPACE.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT BEDIN   ASSIGN TO BEDIN
004700                    FILE STATUS IS BEDIN-FS.
004800     SELECT BEDOUT  ASSIGN TO BEDOUT
004900                    FILE STATUS IS BEDOUT-FS.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300*
005400 FD  BEDIN
005500     RECORDING MODE IS F.
005600 01  BEDIN-REC.
005700   05 BEDIN-DATA               PIC X(1980).
005800   05 FILLER                   PIC X(20).
005900*
006000 FD  BEDOUT
006100     RECORDING MODE IS F.
006200 01  BEDOUT-REC.
006300   05 BEDOUT-DATA              PIC X(1980).
006400   05 FILLER                   PIC X(20).
006500*
006600 WORKING-STORAGE SECTION.
006700*
006800 01 WK-LITERALS.
006900   03 WK-PROGRAM-NAME          PIC X(8)    VALUE 'X61V001'.
007000   03 WS-TAB                   PIC X(1)    VALUE X'09'.
007100   03 CC-HASH                  PIC X(1)    VALUE '#'.
007200   03 CC-BROWSER                PIC X(7)   VALUE 'browser'.
007300   03 CC-TRACK                 PIC X(5)    VALUE 'track'.
007400   03 CC-STRAND-NEG            PIC X(1)    VALUE '-'.
007500   03 FILLER                   PIC X(8)    VALUE SPACE.
007600 01 WK-SWITCHES.
007700   03 WS-BEDIN-EOF-SW          PIC X(1)    VALUE 'N'.
007800     88 BEDIN-AT-EOF                  VALUE 'Y'.
007900   03 WS-DISCARD-THIS-REC      PIC X(1)    VALUE 'N'.
008000     88 DISCARD-THIS-REC               VALUE 'Y'.
008100   03 FILLER                   PIC X(8)    VALUE SPACE.
008200*
008300 01 LS-FILE-STATUSES.
008400   03 BEDIN-FS                 PIC XX      VALUE '00'.
008500     88 BEDIN-OK                       VALUE '00'.
008600     88 BEDIN-EOF                      VALUE '10'.
008700   03 BEDOUT-FS                PIC XX      VALUE '00'.
008800     88 BEDOUT-OK                      VALUE '00'.
008900   03 FILLER                   PIC X(6)    VALUE SPACE.
009000*
009100 01 WK-SPLIT-VARS.
009200   03 WS-POINTER               PIC S9(9) COMP  VALUE 1.
009300   03 WS-OUT-LINE              PIC X(2000)     VALUE SPACE.
009400   03 WS-OUT-POS               PIC S9(9) COMP  VALUE 1.
009500   03 WS-COL-IDX               PIC S9(4) COMP  VALUE ZERO.
009600   03 FILLER                   PIC X(4)        VALUE SPACE.
009700*
009800 01 WK-MOVE-VARS.
009900   03 WS-EFFECTIVE-DISTANCE-N  PIC S9(9) COMP  VALUE ZERO.
010000   03 WS-NEW-VALUE-ED          PIC -(10)9.
010100   03 WS-WARN-REC-NAME         PIC X(64)       VALUE SPACE.
010200   03 FILLER                   PIC X(4)        VALUE SPACE.
010300*
010400 COPY X61BED.
010500*
010600 LINKAGE SECTION.
010700 COPY X61CTL.
010800 COPY X61NUM.
010900 COPY X61RES.
011000*
011100 PROCEDURE DIVISION USING CTL-AREA CTL-NUMBERS RES-AREA.
011200*
011300 0000-MAIN-CONTROL.
011400*
011500     MOVE ZERO                    TO RES-RESULT.
011600     PERFORM 0100-OPEN-FILES       THRU 0100-EXIT.
011700*
011800     IF RES-OK
011900        PERFORM 0150-READ-BEDIN-REC  THRU 0150-EXIT
012000        PERFORM 0200-PROCESS-BED-REC THRU 0200-EXIT
012100                UNTIL BEDIN-AT-EOF
012200     END-IF.
012300*
012400     PERFORM 0800-CLOSE-FILES      THRU 0800-EXIT.
012500     PERFORM 0960-SHOW-OPTIONS     THRU 0960-EXIT.
012600     GOBACK.
012700*
012800 0100-OPEN-FILES.
012900     OPEN INPUT  BEDIN.
013000     IF NOT BEDIN-OK
013100        MOVE 8                          TO RES-RESULT
013200        MOVE 'COULD NOT READ INPUT OR WRITE TO OUTPUT'
013300                                         TO RES-DESCRIPTION
013400        GO TO 0100-EXIT
013500     END-IF.
013600*
013700     OPEN OUTPUT BEDOUT.
013800     IF NOT BEDOUT-OK
013900        MOVE 8                          TO RES-RESULT
014000        MOVE 'COULD NOT READ INPUT OR WRITE TO OUTPUT'
014100                                         TO RES-DESCRIPTION
014200     END-IF.
014300 0100-EXIT.
014400     EXIT.
014500*
014600 0150-READ-BEDIN-REC.
014700     READ BEDIN.
014800     IF BEDIN-EOF
014900        SET BEDIN-AT-EOF        TO TRUE
015000        GO TO 0150-EXIT
015100     END-IF.
015200     IF NOT BEDIN-OK
015300        MOVE 8                          TO RES-RESULT
015400        MOVE 'COULD NOT READ INPUT OR WRITE TO OUTPUT'
015500                                         TO RES-DESCRIPTION
015600        SET BEDIN-AT-EOF        TO TRUE
015700        GO TO 0150-EXIT
015800     END-IF.
015900     MOVE BEDIN-REC              TO BED-RAW-LINE.
016000     ADD 1                       TO RES-RECORDS-READ.
016100 0150-EXIT.
016200     EXIT.
016300*
016400 0200-PROCESS-BED-REC.
016500*
016600     MOVE 'N'                    TO WS-DISCARD-THIS-REC.
016700     PERFORM 0300-SPLIT-BED-RECORD    THRU 0300-EXIT.
016800     PERFORM 0310-CLASSIFY-BED-RECORD THRU 0310-EXIT.
016900*
017000     IF BED-IS-HEADER-RECORD
017100        PERFORM 0500-BUILD-OUTPUT-REC THRU 0500-EXIT
017200     ELSE
017300        PERFORM 0400-APPLY-SHIFT-RULE  THRU 0400-EXIT
017400        IF RES-OK AND NOT DISCARD-THIS-REC
017500           PERFORM 0500-BUILD-OUTPUT-REC THRU 0500-EXIT
017600        END-IF
017700     END-IF.
017800*
017900     IF RES-OK
018000        PERFORM 0150-READ-BEDIN-REC THRU 0150-EXIT
018100     END-IF.
018200 0200-EXIT.
018300     EXIT.
018400*
018500* spezza BED-RAW-LINE su TAB, colonne vuote finali comprese
018600 0300-SPLIT-BED-RECORD.
018700     MOVE ZERO                   TO BED-COL-TOTAL.
018800     MOVE 1                      TO WS-POINTER.
018900     COMPUTE BED-RAW-LEN =
019000             FUNCTION LENGTH(FUNCTION TRIM(BED-RAW-LINE)).
019100     IF BED-RAW-LEN = ZERO
019200        MOVE 1                   TO BED-RAW-LEN
019300     END-IF.
019400*
019500     PERFORM 0320-SPLIT-ONE-COLUMN THRU 0320-EXIT
019600             UNTIL WS-POINTER > BED-RAW-LEN.
019700*
019800     IF BED-RAW-LINE(BED-RAW-LEN:1) = WS-TAB
019900        ADD 1                    TO BED-COL-TOTAL
020000        MOVE SPACE               TO BED-COL(BED-COL-TOTAL)
020100     END-IF.
020200 0300-EXIT.
020300     EXIT.
020400*
020500 0320-SPLIT-ONE-COLUMN.
020600     ADD 1                        TO BED-COL-TOTAL.
020700     UNSTRING BED-RAW-LINE(1:BED-RAW-LEN) DELIMITED BY WS-TAB
020800              INTO BED-COL(BED-COL-TOTAL)
020900              WITH POINTER WS-POINTER.
021000 0320-EXIT.
021100     EXIT.
021200*
021300* record header/commento: browser, track o # in prima colonna
021400 0310-CLASSIFY-BED-RECORD.
021500     MOVE 'N'                    TO BED-HEADER-FLAG.
021600     EVALUATE TRUE
021700        WHEN BED-FIRST-CHAR = CC-HASH
021800           MOVE 'Y'               TO BED-HEADER-FLAG
021900        WHEN BED-COL(1)(1:7) = CC-BROWSER
022000           MOVE 'Y'               TO BED-HEADER-FLAG
022100        WHEN BED-COL(1)(1:5) = CC-TRACK
022200           MOVE 'Y'               TO BED-HEADER-FLAG
022300     END-EVALUATE.
022400 0310-EXIT.
022500     EXIT.
022600*
022700 0400-APPLY-SHIFT-RULE.
022800     IF BED-COL(2) IS NUMVAL-VALID AND BED-COL(3) IS NUMVAL-VALID
022900        COMPUTE BED-START-N = FUNCTION NUMVAL(BED-COL(2))
023000        COMPUTE BED-END-N   = FUNCTION NUMVAL(BED-COL(3))
023100     ELSE
023200        PERFORM 0920-RAISE-NUMVAL-ERROR THRU 0920-EXIT
023300        GO TO 0400-EXIT
023400     END-IF.
023500*
023600     MOVE CTL-DISTANCE           TO WS-EFFECTIVE-DISTANCE-N.
023700*
023800* ANN-1230 - lo strand negativo inverte il verso dello shift,
023900* solo se il record ha almeno 6 colonne (altrimenti e' '+')
024000     IF CTL-REVERSE-NEG AND BED-COL-TOTAL NOT LESS THAN 6
024100                        AND BED-COL(6) = CC-STRAND-NEG
024200        COMPUTE WS-EFFECTIVE-DISTANCE-N = ZERO - CTL-DISTANCE
024300     END-IF.
024400*
024500     COMPUTE BED-NEW-START-N = BED-START-N + WS-EFFECTIVE-DISTANCE-N.
024600     COMPUTE BED-NEW-END-N   = BED-END-N   + WS-EFFECTIVE-DISTANCE-N.
024700*
024800* ANN-1231 - scarto e avviso se DISCARD-NEG e una coordinata
024900* risulta negativa dopo lo spostamento
025000     IF CTL-DISCARD-NEG AND
025100        (BED-NEW-START-N < ZERO OR BED-NEW-END-N < ZERO)
025200        PERFORM 0930-WARN-DISCARDED-REC THRU 0930-EXIT
025300        GO TO 0400-EXIT
025400     END-IF.
025500*
025600     MOVE BED-NEW-START-N        TO WS-NEW-VALUE-ED.
025700     MOVE FUNCTION TRIM(WS-NEW-VALUE-ED) TO BED-COL(2).
025800     MOVE BED-NEW-END-N          TO WS-NEW-VALUE-ED.
025900     MOVE FUNCTION TRIM(WS-NEW-VALUE-ED) TO BED-COL(3).
026000 0400-EXIT.
026100     EXIT.
026200*
026300* riassembla le colonne separate da TAB, senza spazi finali
026400 0500-BUILD-OUTPUT-REC.
026500     MOVE SPACE                  TO WS-OUT-LINE.
026600     MOVE 1                      TO WS-OUT-POS.
026700     MOVE ZERO                   TO WS-COL-IDX.
026800*
026900     PERFORM 0510-APPEND-ONE-COLUMN THRU 0510-EXIT
027000             VARYING WS-COL-IDX FROM 1 BY 1
027100             UNTIL WS-COL-IDX > BED-COL-TOTAL.
027200*
027300     MOVE WS-OUT-LINE            TO BEDOUT-REC.
027400     WRITE BEDOUT-REC.
027500     ADD 1                       TO RES-RECORDS-WRITTEN.
027600 0500-EXIT.
027700     EXIT.
027800*
027900 0510-APPEND-ONE-COLUMN.
028000     IF WS-COL-IDX > 1
028100        STRING WS-TAB                         DELIMITED BY SIZE
028200          INTO WS-OUT-LINE
028300          WITH POINTER WS-OUT-POS
028400     END-IF.
028500*
028600     STRING FUNCTION TRIM(BED-COL(WS-COL-IDX)) DELIMITED BY SIZE
028700       INTO WS-OUT-LINE
028800       WITH POINTER WS-OUT-POS.
028900 0510-EXIT.
029000     EXIT.
029100*
029200 0800-CLOSE-FILES.
029300     CLOSE BEDIN BEDOUT.
029400 0800-EXIT.
029500     EXIT.
029600*
029700 0920-RAISE-NUMVAL-ERROR.
029800     MOVE 14                           TO RES-RESULT.
029900     MOVE 'COULD NOT PARSE ANNOTATION SIZES'
030000                                        TO RES-DESCRIPTION.
030100 0920-EXIT.
030200     EXIT.
030300*
030400* ANN-1231 - messaggio di avviso per record scartato, come da
030500* richiesta di log/DISPLAY della regola DISCARD-NEG
030600 0930-WARN-DISCARDED-REC.
030700     SET DISCARD-THIS-REC              TO TRUE.
030800     MOVE FUNCTION TRIM(BED-COL(1))    TO WS-WARN-REC-NAME.
030900     DISPLAY 'X61V001 - RECORD SCARTATO (COORDINATA NEGATIVA): '
031000             FUNCTION TRIM(WS-WARN-REC-NAME).
031100     ADD 1                             TO RES-RECORDS-REMOVED.
031200 0930-EXIT.
031300     EXIT.
031400*
031500* ANN-1146 21/07/1994 COLOMBO - riepilogo opzioni CTL-FLAGS a
031600*          fine job, utile in caso di segnalazione anomalie
031700 0960-SHOW-OPTIONS.
031800     IF RES-OK
031900        DISPLAY 'X61V001 - OPZIONI CTL-FLAGS: ' CTL-FLAGS-X
032000     END-IF.
032100 0960-EXIT.
032200     EXIT.
